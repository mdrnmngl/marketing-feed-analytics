000100*******************************************
000200*                                          *
000300*  Record Definition For the single       *
000400*    SUMMARY-OUT export record            *
000500*     One record per run                  *
000600*******************************************
000700*  Record size 80 bytes.
000800*
000900* 22/06/84 vbc - Created.
001000* 09/11/98 vbc - Y2K review - dates held as x(10) ccyy-mm-dd text
001100*                throughout, no 2-digit year fields present.
001200*
001300 01  MK-Summary-Out-Record.
001400     03  MK-SM-Total-Revenue       pic 9(9)v99.
001500     03  MK-SM-Total-Orders        pic 9(7).
001600     03  MK-SM-Total-Visitors      pic 9(9).
001700     03  MK-SM-Total-Posts         pic 9(5).
001800     03  MK-SM-Total-Campaigns     pic 9(5).
001900*                                    Fixed zero, placeholder
001950*                                    in the feeder system
002000     03  MK-SM-Revenue-Change      pic 9(3).
002100*                                    Fixed zero, placeholder
002150*                                    in the feeder system
002200     03  MK-SM-Orders-Change       pic 9(3).
002300*                                    Fixed zero, placeholder
002350*                                    in the feeder system
002400     03  MK-SM-Visitors-Change     pic 9(3).
002500*                                    Sum of posts, last 30
002550*                                    days on file
002600     03  MK-SM-Posts-Last-30-Days  pic 9(5).
002700     03  MK-SM-Date-Range-Start    pic x(10).
002800     03  MK-SM-Date-Range-End      pic x(10).
002900     03  filler                    pic x(9).
003000*
