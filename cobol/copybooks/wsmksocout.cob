000100*******************************************
000200*                                          *
000300*  Record Definition For the cleansed     *
000400*    SOCIAL-POSTS export (max 50 recs)    *
000500*******************************************
000600*  Record size 188 bytes.
000700*
000800* 22/06/84 vbc - Created.
000900* 30/08/84 vbc - Added Saves, matching the input record change.
001000* 09/11/98 vbc - Y2K review - dates held as x(10) ccyy-mm-dd text
001100*                throughout, no 2-digit year fields present.
001200*
001300 01  MK-Social-Out-Record.
001400     03  MK-SR-Date                pic x(10).
001500     03  MK-SR-Platform            pic x(12).
001600     03  MK-SR-Influencer          pic x(24).
001700     03  MK-SR-Post-Url            pic x(60).
001800     03  MK-SR-Views               pic 9(9).
001900     03  MK-SR-Reach               pic 9(9).
002000     03  MK-SR-Impressions         pic 9(9).
002100     03  MK-SR-Likes               pic 9(7).
002200     03  MK-SR-Comments            pic 9(6).
002300     03  MK-SR-Shares              pic 9(6).
002400     03  MK-SR-Saves               pic 9(6).
002500     03  MK-SR-Engagement          pic 9(8).
002600*                                    Parsed from money text on input
002700     03  MK-SR-Revenue-Impact      pic 9(7)v99.
002800     03  MK-SR-Traffic-Impact      pic 9(7).
002900     03  filler                    pic x(6).
003000*
