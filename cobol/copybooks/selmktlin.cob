000100*---------------------------------------------------------
000200*   SELECT for the daily marketing TIMELINE input file
000300* 22/06/84 vbc - Created.
000400*---------------------------------------------------------
000500 SELECT TIMELINE-IN
000600     ASSIGN TO "TIMELINEIN"
000700     ORGANIZATION IS SEQUENTIAL
000800     ACCESS MODE IS SEQUENTIAL
000900     FILE STATUS IS WS-Timeline-In-Status.
