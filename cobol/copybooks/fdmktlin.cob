000100*---------------------------------------------------------
000200*   FD for the daily marketing TIMELINE input file
000300* 22/06/84 vbc - Created.
000400*---------------------------------------------------------
000500 FD  TIMELINE-IN
000600     LABEL RECORDS ARE STANDARD
000700     RECORD CONTAINS 63 CHARACTERS.
000800 COPY "wsmktlin.cob".
