000100*******************************************
000200*                                          *
000300*  Record Definition For the SOCIAL-POSTS *
000400*    detail input                         *
000500*     One record per influencer post      *
000600*******************************************
000700*  Record size 193 bytes.
000800*
000900* 22/06/84 vbc - Created.
001000* 30/08/84 vbc - Added Saves, this platform did not report
001100*                them when the file was first designed.
001200* 04/09/84 vbc - Added the Alpha-View redefine, same reason as
001300*                the one added to wsmktlin.cob this week.
001400* 09/11/98 vbc - Y2K review - dates held as x(10) ccyy-mm-dd text
001500*                throughout, no 2-digit year fields present.
001600*
001700 01  MK-Social-In-Record.
001800*                                    ccyy-mm-dd, may be spaces
001900     03  MK-SO-Date                pic x(10).
002000*                                    Missing on input defaults to Unknown
002100     03  MK-SO-Platform            pic x(12).
002200*                                    Missing on input defaults to Unknown
002300     03  MK-SO-Influencer          pic x(24).
002400*                                    Missing on input defaults to spaces
002500     03  MK-SO-Post-Url            pic x(60).
002600     03  MK-SO-Views               pic 9(9).
002700     03  MK-SO-Reach               pic 9(9).
002800     03  MK-SO-Impressions         pic 9(9).
002900     03  MK-SO-Likes               pic 9(7).
003000     03  MK-SO-Comments            pic 9(6).
003100     03  MK-SO-Shares              pic 9(6).
003200     03  MK-SO-Saves               pic 9(6).
003300*                                    Sum of engagement, supplied upstream
003400     03  MK-SO-Total-Engagement    pic 9(8).
003500*                                    7-day revenue impact as money text,
003600*                                    e.g. $1,234.56 - see ZZ800-Parse.
003700     03  MK-SO-Revenue-Impact-Raw  pic x(14).
003800*                                    7-day traffic impact, sessions
003900     03  MK-SO-Traffic-Impact      pic 9(7).
004000     03  filler                    pic x(6).
004100*
004200*   Alternate all-alpha view of the same 193 bytes, used only to test
004300*   a numeric field for spaces (missing) before it is trusted for
004400*   arithmetic - see ZZ710-Clean-Social-Fields in mkxport.cbl.
004500*
004600 01  MK-Social-In-Alpha-View redefines MK-Social-In-Record.
004700     03  filler                    pic x(106).
004800     03  MK-SOA-Views              pic x(9).
004900     03  MK-SOA-Reach              pic x(9).
005000     03  MK-SOA-Impressions        pic x(9).
005100     03  MK-SOA-Likes              pic x(7).
005200     03  MK-SOA-Comments           pic x(6).
005300     03  MK-SOA-Shares             pic x(6).
005400     03  MK-SOA-Saves              pic x(6).
005500     03  MK-SOA-Total-Engagement   pic x(8).
005600     03  filler                    pic x(14).
005700     03  MK-SOA-Traffic-Impact     pic x(7).
005800     03  filler                    pic x(6).
005900*
