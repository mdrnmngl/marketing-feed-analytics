000100*******************************************************
000200*                                                      *
000300*   Common Environment / Configuration Block          *
000400*   Copied into every program in the marketing suite   *
000500*                                                      *
000600*******************************************************
000700*
000800* 14/03/84 vbc - Created for the marketing feed suite.
000900* 09/11/98 vbc - Y2K review - no 2-digit years held in any
001000*                switch or class test here, no change made.
001050* 09/08/26 vbc - Dropped TOP-OF-FORM, the MONEY class and
001060*                the UPSI-0 switch - none of the three were
001070*                ever tested by a program in this suite.
001100*
001200 configuration section.
001300*--------------------------------------------------------
001400 SOURCE-COMPUTER.    ICL-DRS300.
001500 OBJECT-COMPUTER.    ICL-DRS300.
001600 SPECIAL-NAMES.
001800     CLASS MK-NUMERIC-CLASS IS "0" THRU "9".
