000100*---------------------------------------------------------
000200*   FD for the single-record SUMMARY-OUT export file
000300* 22/06/84 vbc - Created.
000400*---------------------------------------------------------
000500 FD  SUMMARY-OUT
000600     LABEL RECORDS ARE STANDARD
000700     RECORD CONTAINS 80 CHARACTERS.
000800 COPY "wsmksummry.cob".
