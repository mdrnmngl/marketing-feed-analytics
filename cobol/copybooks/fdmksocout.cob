000100*---------------------------------------------------------
000200*   FD for the cleansed SOCIAL-POSTS export file
000300* 22/06/84 vbc - Created.
000400*---------------------------------------------------------
000500 FD  SOCIAL-OUT
000600     LABEL RECORDS ARE STANDARD
000700     RECORD CONTAINS 188 CHARACTERS.
000800 COPY "wsmksocout.cob".
