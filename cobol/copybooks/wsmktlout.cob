000100*******************************************
000200*                                          *
000300*  Record Definition For the cleansed     *
000400*    TIMELINE export (one per input day)  *
000500*******************************************
000600*  Record size 63 bytes.
000700*
000800* 22/06/84 vbc - Created.
000900* 09/11/98 vbc - Y2K review - dates held as x(10) ccyy-mm-dd text
001000*                throughout, no 2-digit year fields present.
001100*
001200 01  MK-Timeline-Out-Record.
001300     03  MK-TO-Date                pic x(10).
001400     03  MK-TO-Revenue             pic 9(7)v99.
001500     03  MK-TO-Orders              pic 9(5).
001600     03  MK-TO-Sessions            pic 9(7).
001700     03  MK-TO-Visitors            pic 9(7).
001800     03  MK-TO-Page-Views          pic 9(8).
001900     03  MK-TO-Posts               pic 9(3).
002000     03  MK-TO-Campaigns           pic 9(3).
002100     03  MK-TO-Has-Event           pic x.
002200     03  filler                    pic x(10).
002300*
