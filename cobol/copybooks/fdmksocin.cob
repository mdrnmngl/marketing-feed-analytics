000100*---------------------------------------------------------
000200*   FD for the SOCIAL-POSTS detail input file
000300* 22/06/84 vbc - Created.
000400*---------------------------------------------------------
000500 FD  SOCIAL-IN
000600     LABEL RECORDS ARE STANDARD
000700     RECORD CONTAINS 193 CHARACTERS.
000800 COPY "wsmksocin.cob".
