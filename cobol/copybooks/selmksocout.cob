000100*---------------------------------------------------------
000200*   SELECT for the cleansed SOCIAL-OUT export file
000300* 22/06/84 vbc - Created.
000400*---------------------------------------------------------
000500 SELECT SOCIAL-OUT
000600     ASSIGN TO "SOCIALOUT"
000700     ORGANIZATION IS SEQUENTIAL
000800     ACCESS MODE IS SEQUENTIAL
000900     FILE STATUS IS WS-Social-Out-Status.
