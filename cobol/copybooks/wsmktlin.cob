000100*******************************************
000200*                                          *
000300*  Record Definition For the daily        *
000400*    marketing TIMELINE input             *
000500*     Arrives already in date order       *
000600*******************************************
000700*  Record size 63 bytes.
000800*
000900* 22/06/84 vbc - Created.
001000* 11/07/84 vbc - Widened Page-Views to 9(8), was overflowing on
001100*                the big promo weekends.
001200* 04/09/84 vbc - Added the Alpha-View redefine so a day with no
001300*                figures yet (spaces from the feeder) can be told
001400*                apart from a real zero before we touch the numeric
001500*                fields - see ZZ700 in mkxport.
001600* 09/11/98 vbc - Y2K review - dates held as x(10) ccyy-mm-dd text
001700*                throughout, no 2-digit year fields present.
001800*
001900 01  MK-Timeline-In-Record.
002000*                                    ccyy-mm-dd, may be spaces
002100     03  MK-TL-Date                pic x(10).
002200*                                    Gross revenue that day
002300     03  MK-TL-Total-Revenue       pic s9(7)v99.
002400*                                    Orders taken that day
002500     03  MK-TL-Order-Count         pic 9(5).
002600*                                    Web sessions
002700     03  MK-TL-Sessions            pic 9(7).
002800*                                    Unique visitors
002900     03  MK-TL-Users               pic 9(7).
003000*                                    Page views
003100     03  MK-TL-Page-Views          pic 9(8).
003200*                                    Influencer posts published
003300     03  MK-TL-Influencer-Posts    pic 9(3).
003400*                                    Ad-campaign launches / changes
003500     03  MK-TL-Campaign-Events     pic 9(3).
003600*                                    Y or N, any marketing event that day
003700     03  MK-TL-Has-Mkt-Event       pic x.
003800     03  filler                    pic x(10).
003900*
004000*   Alternate all-alpha view of the same 63 bytes, used only to test
004100*   a numeric field for spaces (missing) before it is trusted for
004200*   arithmetic - see ZZ700-Clean-Timeline-Fields in mkxport.cbl.
004300*
004400 01  MK-Timeline-In-Alpha-View redefines MK-Timeline-In-Record.
004500     03  filler                    pic x(10).
004600     03  MK-TLA-Total-Revenue      pic x(9).
004700     03  MK-TLA-Order-Count        pic x(5).
004800     03  MK-TLA-Sessions           pic x(7).
004900     03  MK-TLA-Users              pic x(7).
005000     03  MK-TLA-Page-Views         pic x(8).
005100     03  MK-TLA-Influencer-Posts   pic x(3).
005200     03  MK-TLA-Campaign-Events    pic x(3).
005300     03  filler                    pic x(11).
005400*
