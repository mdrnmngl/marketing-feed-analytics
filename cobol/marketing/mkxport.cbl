000100*****************************************************************
000200*                                                                *
000300*                Marketing Feed Data Export - Nightly           *
000400*                                                                *
000500*      Reads the daily TIMELINE and SOCIAL-POSTS extracts       *
000600*      handed over by the overnight aggregation run, cleans     *
000700*      and types every field, and writes the export set used    *
000800*      by the management dashboard next morning.                *
000900*                                                                *
001000*****************************************************************
001100*
001200 identification          division.
001300*================================
001400*
001500     PROGRAM-ID.       MKXPORT.
001510     AUTHOR.           R J HANNIFORD.
001520*                       For the Marketing Systems Group,
001530*                       Applewood Computers.  Cis Cobol
001540*                       conversion by V B Coen FBCS, FIDM,
001550*                       FIDPM, 14/03/1986, for Applewood
001560*                       Computers.
001570     INSTALLATION.     APPLEWOOD COMPUTERS - MARKETING SUITE.
001580     DATE-WRITTEN.     22/06/1984.
001590     DATE-COMPILED.
001600     SECURITY.         COPYRIGHT (C) 1984-2026 & LATER.
001610*                       VINCENT BRYAN COEN.  DISTRIBUTED UNDER
001620*                       THE GNU GENERAL PUBLIC LICENSE.  SEE
001630*                       THE FILE COPYING FOR DETAILS.
001640*
003500*    Remarks.          Nightly batch - no operator interaction.
003600*                       Reads TIMELINE-IN and SOCIAL-IN, writes
003700*                       TIMELINE-OUT, SOCIAL-OUT and the single
003800*                       SUMMARY-OUT record, then prints a short
003900*                       run trailer to SYSOUT.
004000*
004100*    Version.          See Prog-Name in WS.
004200*
004300*    Called Modules.   None.
004400*
004500*    Files used :
004600*                       TIMELINE-IN.   Daily marketing timeline.
004700*                       SOCIAL-IN.     Influencer post detail.
004800*                       TIMELINE-OUT.  Cleansed timeline export.
004900*                       SOCIAL-OUT.    Cleansed social export.
005000*                       SUMMARY-OUT.   Portfolio summary record.
005100*
005200*    Error messages used.
005300*                       MK001 - 5.
005400*
005500* Changes:
005600* 22/06/84 rjh -        Created for the marketing systems group,
005700*                       running on the bureau's ICL 2903.
005800* 30/08/84 rjh -        Added Saves to the social record, see
005900*                       wsmksocin.cob change of the same date.
006000* 14/03/86 vbc -   1.00 Converted into the Applewood suite house
006100*                       style so it can share the nightly JCL
006200*                       with the rest of the accounting run.
006300* 09/11/98 kmb -   1.01 Y2K review across the whole suite - dates
006400*                       here are already held as x(10) ccyy-mm-dd
006500*                       text, no packed 2-digit years found, no
006600*                       code change required, logged for audit.
006700* 17/07/02 kmb -   1.02 Posts-last-30 window was resetting on a
006800*                       short (under 30 day) file - fixed the
006900*                       Buffer-Filled test in ZZ900.
007000* 05/02/09 vbc -   1.03 Migration to Open Cobol / GnuCobol.
007100* 16/04/24 vbc          Copyright notice update superseding all
007200*                       previous notices.
007300* 19/09/25 vbc -   1.04 Version banner updated to suite v3.3.
007400* 09/08/26 vbc -   1.05 Rewrote money-text parser to cope with a
007500*                       leading $ and comma thousands separators
007600*                       now appearing in the SOCIAL-IN extract -
007700*                       request MK-0091.
007800* 09/08/26 vbc -   1.06 Tidy up, aligned field names with the
007900*                       rest of the suite's naming convention.
007950* 09/08/26 vbc -   1.07 Widened WS-Revenue-Display to 9 integer
007960*                       digits - the old 7-digit picture was
007970*                       truncating the trailer total once the
007980*                       run total passed $9,999,999.99.
008000*
008100*****************************************************************
008200* Copyright Notice.
008300* ****************
008400*
008500* This notice supersedes all prior notices - updated 2024-04-16.
008600*
008650* MKXPORT is one module of the Applewood Computers Accounting
008660* System.  Ownership and copyright in the whole suite, this
008670* program included, rest with Vincent B Coen, spanning 1976
008680* through 2026 and beyond.
008900*
008950* You are free to copy this program, and to alter it, so
008960* long as you keep to the terms of the GNU General Public
008970* Licence, version 3 or any later version the Free Software
008980* Foundation issues.  That freedom covers your own use, or
008990* use inside a business - it does NOT cover putting the
008991* suite up for sale, hiring it out, or bundling it for
008992* resale under another name.
009600*
009650* No warranty of any kind comes with this software, stated
009660* or implied - not of merchantability, not of fitness for
009670* any particular job.  Read the GNU General Public Licence
009680* itself for the small print.  Should something in here
009690* misbehave, the fault is shared between us and I will do
009695* what I can to put it right once you let me know about it.
010300*
010400* A copy of that licence travels with this suite in the
010500* file COPYING.  Anyone who was not given one should write
010600* to the Free Software Foundation at 59 Temple Place,
010700* Suite 330, Boston, MA 02111-1307, USA, for a copy direct.
010800*
010900*****************************************************************
011000*
011100 environment             division.
011200*================================
011300*
011400 COPY "envdiv.cob".
011500 input-output            section.
011600 file-control.
011700 COPY "selmktlin.cob".
011800 COPY "selmksocin.cob".
011900 COPY "selmktlout.cob".
012000 COPY "selmksocout.cob".
012100 COPY "selmksummry.cob".
012200*
012300 data                    division.
012400*================================
012500*
012600 file section.
012700*
012800 COPY "fdmktlin.cob".
012900 COPY "fdmksocin.cob".
013000 COPY "fdmktlout.cob".
013100 COPY "fdmksocout.cob".
013200 COPY "fdmksummry.cob".
013300*
013400 working-storage section.
013500*-----------------------
013600*
013700 77  Prog-Name               pic x(20) value "MKXPORT (1.0.07)".
013800*
013900 01  WS-Data.
014000     03  WS-Timeline-In-Status    pic xx  value "00".
014100     03  WS-Social-In-Status      pic xx  value "00".
014200     03  WS-Timeline-Out-Status   pic xx  value "00".
014300     03  WS-Social-Out-Status     pic xx  value "00".
014400     03  WS-Summary-Out-Status    pic xx  value "00".
014500     03  WS-Timeline-Eof          pic x   value "N".
014600         88  WS-Timeline-Done             value "Y".
014700     03  WS-Social-Eof            pic x   value "N".
014800         88  WS-Social-Done               value "Y".
014900*
015000* All counters, subscripts and accumulators below are COMP/BINARY
015100* per house standard - no DISPLAY counters in this program.
015200*
015300     03  WS-Timeline-Count        pic 9(7)   comp value zero.
015400     03  WS-Social-Count          pic 9(3)   comp value zero.
015500     03  WS-Buffer-Ptr            pic 9(3)   comp value zero.
015600     03  WS-Buffer-Filled         pic 9(3)   comp value zero.
015700*
015750* WS-Total-Revenue carries pennies, so it follows the same
015760* comp-3 usage as Chk-Amt/Coh-Tax and the rest of the money
015770* fields packed in the payroll copybooks - the plain
015780* integer counts below stay binary comp per house standard.
015800 01  WS-Totals.
015900     03  WS-Total-Revenue         pic 9(9)v99 comp-3 value zero.
016000     03  WS-Total-Orders          pic 9(7)    comp value zero.
016100     03  WS-Total-Visitors        pic 9(9)    comp value zero.
016200     03  WS-Total-Posts           pic 9(5)    comp value zero.
016300     03  WS-Total-Campaigns       pic 9(5)    comp value zero.
016400*
016500 01  WS-Post-Window.
016600     03  WS-Post-Window-Cell      pic 9(3) comp occurs 30 times.
016700 01  WS-Post-Window-Sum-Area.
016800     03  WS-Post-Window-Sum       pic 9(5) comp value zero.
016900*
017000 01  WS-Date-Range.
017100     03  WS-Date-Range-Start      pic x(10) value spaces.
017200     03  WS-Date-Range-End        pic x(10) value spaces.
017300*
017400* Working area for the money-text parser (ZZ800/ZZ810).  The
017500* Chars redefine lets us walk the 14 bytes one at a time without
017600* an UNSTRING - see change 09/08/26.
017700*
017800 01  WS-Raw-Money                 pic x(14) value spaces.
017900 01  WS-Raw-Money-Chars redefines WS-Raw-Money.
018000     03  WS-Raw-Money-Char        pic x occurs 14 times.
018100*
018200 01  WS-Money-Work.
018300     03  WS-Parse-Idx             pic 9(3) comp value zero.
018400     03  WS-Parse-Whole           pic 9(7) comp value zero.
018500     03  WS-Parse-Cents-1         pic 9    comp value zero.
018600     03  WS-Parse-Cents-2         pic 9    comp value zero.
018700     03  WS-Parse-Decimal-Digits  pic 9    comp value zero.
018800     03  WS-Parse-Decimal-Seen    pic x        value "N".
018900*
019000* Single-character digit extractor - a byte holding "0" thru "9"
019100* redefined as PIC 9 gives us its numeric value with no NUMVAL
019200* function call, same trick used across the suite for years.
019300*
019400 01  WS-Digit-Work.
019500     03  WS-Digit-Char            pic x.
019600 01  WS-Digit-Numeric redefines WS-Digit-Work
019700                                  pic 9.
019800*
019900 01  WS-Print-Fields.
020000     03  WS-Revenue-Display       pic $zz,zzz,zzz,zz9.99.
020100     03  WS-Count-Display-1       pic zzz,zz9.
020200     03  WS-Count-Display-2       pic zzz,zz9.
020300*
020400 01  Error-Messages.
020500     03  MK001  pic x(50) value
020600       "MK001 TIMELINE-IN not found or empty - see run log".
020700     03  MK002  pic x(45) value
020800         "MK002 SOCIAL-IN not found - no posts exported".
020900     03  MK003  pic x(40) value
021000         "MK003 Unable to open TIMELINE-OUT file -".
021100     03  MK004  pic x(38) value
021200         "MK004 Unable to open SOCIAL-OUT file -".
021300     03  MK005  pic x(39) value
021400         "MK005 Unable to open SUMMARY-OUT file -".
021500*
021600 procedure division.
021700*
021800 AA000-Main                  section.
021900***********************************
022000*
022100     perform  AA010-Open-Timeline-Input.
022200     perform  AA020-Precheck-Timeline.
022300     perform  AA030-Open-Output-Files.
022400     perform  AA040-Open-Social-Input.
022500*
022600     perform  AA100-Process-Timeline  thru  AA100-Exit
022700              until  WS-Timeline-Done.
022800*
022900     perform  AA200-Process-Social    thru  AA200-Exit
023000              until  WS-Social-Done  or  WS-Social-Count = 50.
023100*
023200     perform  AA300-Write-Summary.
023300     perform  AA400-Print-Trailer.
023400     perform  AA900-Close-Files.
023500     goback.
023600*
023700 AA000-Exit.  exit section.
023800*
023900 AA010-Open-Timeline-Input   section.
024000***********************************
024100*
024200     open     input  TIMELINE-IN.
024300     if       WS-Timeline-In-Status not = "00"
024400              move   "Y"  to  WS-Timeline-Eof
024500     end-if.
024600*
024700 AA010-Exit.  exit section.
024800*
024900 AA020-Precheck-Timeline     section.
025000***********************************
025100*
025200* Priming read - also catches the "file opened but has no
025300* records" case, which the open status alone cannot tell us.
025400*
025500     if       not WS-Timeline-Done
025600              read  TIMELINE-IN  next record
025700                    at end  move  "Y"  to  WS-Timeline-Eof
025800              end-read
025900     end-if.
026000*
026100     if       WS-Timeline-Done
026200              display  MK001
026300              close    TIMELINE-IN
026400              move     16  to  Return-Code
026500              goback
026600     end-if.
026700*
026800 AA020-Exit.  exit section.
026900*
027000 AA030-Open-Output-Files     section.
027100***********************************
027200*
027300     open     output  TIMELINE-OUT.
027400     if       WS-Timeline-Out-Status not = "00"
027500              display  MK003  WS-Timeline-Out-Status
027600              close    TIMELINE-IN  TIMELINE-OUT
027700              move     20  to  Return-Code
027800              goback
027900     end-if.
028000*
028100     open     output  SOCIAL-OUT.
028200     if       WS-Social-Out-Status not = "00"
028300              display  MK004  WS-Social-Out-Status
028400              close    TIMELINE-IN  TIMELINE-OUT  SOCIAL-OUT
028500              move     21  to  Return-Code
028600              goback
028700     end-if.
028800*
028900     open     output  SUMMARY-OUT.
029000     if       WS-Summary-Out-Status not = "00"
029100              display  MK005  WS-Summary-Out-Status
029200              close    TIMELINE-IN  TIMELINE-OUT  SOCIAL-OUT
029300                       SUMMARY-OUT
029400              move     22  to  Return-Code
029500              goback
029600     end-if.
029700*
029800 AA030-Exit.  exit section.
029900*
030000 AA040-Open-Social-Input     section.
030100***********************************
030200*
030300* No SOCIAL-IN is not an abort condition, just no posts exported.
030400*
030500     open     input  SOCIAL-IN.
030600     if       WS-Social-In-Status not = "00"
030700              display  MK002
030800              move     "Y"  to  WS-Social-Eof
030900     else
031000              read     SOCIAL-IN  next record
031100                        at end  move  "Y"  to  WS-Social-Eof
031200              end-read
031300     end-if.
031400*
031500 AA040-Exit.  exit section.
031600*
031700 AA100-Process-Timeline      section.
031800***********************************
031900*
032000* Entered once per TIMELINE-IN record already sitting in the
032100* record area from the priming read or the read at the foot of
032200* this section.
032300*
032400     perform  ZZ700-Clean-Timeline-Fields.
032500     write    MK-Timeline-Out-Record.
032600*
032700     add      1  to  WS-Timeline-Count.
032800     if       WS-Timeline-Count = 1
032900              move  MK-TO-Date  to  WS-Date-Range-Start
033000     end-if.
033100     move     MK-TO-Date  to  WS-Date-Range-End.
033200*
033300     add      MK-TO-Revenue    to  WS-Total-Revenue.
033400     add      MK-TO-Orders     to  WS-Total-Orders.
033500     add      MK-TO-Visitors   to  WS-Total-Visitors.
033600     add      MK-TO-Posts      to  WS-Total-Posts.
033700     add      MK-TO-Campaigns  to  WS-Total-Campaigns.
033800*
033900     perform  ZZ900-Update-Posts-Window.
034000*
034100     read     TIMELINE-IN  next record
034200              at end  move  "Y"  to  WS-Timeline-Eof
034300     end-read.
034400*
034500 AA100-Exit.  exit.
034600*
034700 AA200-Process-Social        section.
034800***********************************
034900*
035000     perform  ZZ710-Clean-Social-Fields.
035100     write    MK-Social-Out-Record.
035200     add      1  to  WS-Social-Count.
035300*
035400     read     SOCIAL-IN  next record
035500              at end  move  "Y"  to  WS-Social-Eof
035600     end-read.
035700*
035800 AA200-Exit.  exit.
035900*
036000 AA300-Write-Summary         section.
036100***********************************
036200*
036300     move     WS-Total-Revenue    to  MK-SM-Total-Revenue.
036400     move     WS-Total-Orders     to  MK-SM-Total-Orders.
036500     move     WS-Total-Visitors   to  MK-SM-Total-Visitors.
036600     move     WS-Total-Posts      to  MK-SM-Total-Posts.
036700     move     WS-Total-Campaigns  to  MK-SM-Total-Campaigns.
036800     move     zero  to  MK-SM-Revenue-Change
036900                         MK-SM-Orders-Change
037000                         MK-SM-Visitors-Change.
037100     move     WS-Post-Window-Sum  to  MK-SM-Posts-Last-30-Days.
037200     move     WS-Date-Range-Start to  MK-SM-Date-Range-Start.
037300     move     WS-Date-Range-End   to  MK-SM-Date-Range-End.
037400*
037500     write    MK-Summary-Out-Record.
037600*
037700 AA300-Exit.  exit section.
037800*
037900 AA400-Print-Trailer         section.
038000***********************************
038100*
038200     move     WS-Total-Revenue    to  WS-Revenue-Display.
038300     move     WS-Timeline-Count   to  WS-Count-Display-1.
038400     move     WS-Social-Count     to  WS-Count-Display-2.
038500*
038600     display  "MKXPORT - Marketing feed export complete".
038700     display  "Timeline days exported  - "  WS-Count-Display-1.
038800     display  "Social posts exported   - "  WS-Count-Display-2.
038900     display  "Total revenue           - "  WS-Revenue-Display.
039000*
039100 AA400-Exit.  exit section.
039200*
039300 AA900-Close-Files           section.
039400***********************************
039500*
039600     close    TIMELINE-IN  SOCIAL-IN  TIMELINE-OUT  SOCIAL-OUT
039700              SUMMARY-OUT.
039800*
039900 AA900-Exit.  exit section.
040000*
040100 ZZ700-Clean-Timeline-Fields section.
040200***********************************
040300*
040400* Business rule 1 - a blank numeric field on the wire means zero,
040500* tested via the Alpha-View redefine in wsmktlin.cob.
040600*
040700     move     MK-TL-Date  to  MK-TO-Date.
040800*
040900     if       MK-TLA-Total-Revenue = spaces
041000              move  zero  to  MK-TO-Revenue
041100     else
041200              move  MK-TL-Total-Revenue  to  MK-TO-Revenue
041300     end-if.
041400*
041500     if       MK-TLA-Order-Count = spaces
041600              move  zero  to  MK-TO-Orders
041700     else
041800              move  MK-TL-Order-Count  to  MK-TO-Orders
041900     end-if.
042000*
042100     if       MK-TLA-Sessions = spaces
042200              move  zero  to  MK-TO-Sessions
042300     else
042400              move  MK-TL-Sessions  to  MK-TO-Sessions
042500     end-if.
042600*
042700     if       MK-TLA-Users = spaces
042800              move  zero  to  MK-TO-Visitors
042900     else
043000              move  MK-TL-Users  to  MK-TO-Visitors
043100     end-if.
043200*
043300     if       MK-TLA-Page-Views = spaces
043400              move  zero  to  MK-TO-Page-Views
043500     else
043600              move  MK-TL-Page-Views  to  MK-TO-Page-Views
043700     end-if.
043800*
043900     if       MK-TLA-Influencer-Posts = spaces
044000              move  zero  to  MK-TO-Posts
044100     else
044200              move  MK-TL-Influencer-Posts  to  MK-TO-Posts
044300     end-if.
044400*
044500     if       MK-TLA-Campaign-Events = spaces
044600              move  zero  to  MK-TO-Campaigns
044700     else
044800              move  MK-TL-Campaign-Events  to  MK-TO-Campaigns
044900     end-if.
045000*
045100     if       MK-TL-Has-Mkt-Event = space
045200              move  "N"  to  MK-TO-Has-Event
045300     else
045400              move  MK-TL-Has-Mkt-Event  to  MK-TO-Has-Event
045500     end-if.
045600*
045700 ZZ700-Exit.  exit section.
045800*
045900 ZZ710-Clean-Social-Fields   section.
046000***********************************
046100*
046200     move     MK-SO-Date  to  MK-SR-Date.
046300*
046400     if       MK-SO-Platform = spaces
046500              move  "Unknown"  to  MK-SR-Platform
046600     else
046700              move  MK-SO-Platform  to  MK-SR-Platform
046800     end-if.
046900*
047000     if       MK-SO-Influencer = spaces
047100              move  "Unknown"  to  MK-SR-Influencer
047200     else
047300              move  MK-SO-Influencer  to  MK-SR-Influencer
047400     end-if.
047500*
047600     move     MK-SO-Post-Url  to  MK-SR-Post-Url.
047700*
047800     if       MK-SOA-Views = spaces
047900              move  zero  to  MK-SR-Views
048000     else
048100              move  MK-SO-Views  to  MK-SR-Views
048200     end-if.
048300*
048400     if       MK-SOA-Reach = spaces
048500              move  zero  to  MK-SR-Reach
048600     else
048700              move  MK-SO-Reach  to  MK-SR-Reach
048800     end-if.
048900*
049000     if       MK-SOA-Impressions = spaces
049100              move  zero  to  MK-SR-Impressions
049200     else
049300              move  MK-SO-Impressions  to  MK-SR-Impressions
049400     end-if.
049500*
049600     if       MK-SOA-Likes = spaces
049700              move  zero  to  MK-SR-Likes
049800     else
049900              move  MK-SO-Likes  to  MK-SR-Likes
050000     end-if.
050100*
050200     if       MK-SOA-Comments = spaces
050300              move  zero  to  MK-SR-Comments
050400     else
050500              move  MK-SO-Comments  to  MK-SR-Comments
050600     end-if.
050700*
050800     if       MK-SOA-Shares = spaces
050900              move  zero  to  MK-SR-Shares
051000     else
051100              move  MK-SO-Shares  to  MK-SR-Shares
051200     end-if.
051300*
051400     if       MK-SOA-Saves = spaces
051500              move  zero  to  MK-SR-Saves
051600     else
051700              move  MK-SO-Saves  to  MK-SR-Saves
051800     end-if.
051900*
052000     if       MK-SOA-Total-Engagement = spaces
052100              move  zero  to  MK-SR-Engagement
052200     else
052300              move  MK-SO-Total-Engagement  to  MK-SR-Engagement
052400     end-if.
052500*
052600     if       MK-SOA-Traffic-Impact = spaces
052700              move  zero  to  MK-SR-Traffic-Impact
052800     else
052900              move  MK-SO-Traffic-Impact  to  MK-SR-Traffic-Impact
053000     end-if.
053100*
053200     perform  ZZ800-Parse-Money-Text.
053300*
053400 ZZ710-Exit.  exit section.
053500*
053600 ZZ800-Parse-Money-Text      section.
053700***********************************
053800*
053900* Business rule 2 - strip $ and , then read the remainder as a
054000* decimal with up to two places, blank means 0.00.  No intrinsic
054100* functions used - the digit lookup is the WS-Digit-Numeric
054200* redefine trick, same as the rest of the suite.
054300*
054400     move     zero  to  MK-SR-Revenue-Impact
054500                         WS-Parse-Whole
054600                         WS-Parse-Cents-1
054700                         WS-Parse-Cents-2
054800                         WS-Parse-Decimal-Digits.
054900     move     "N"   to  WS-Parse-Decimal-Seen.
055000     move     MK-SO-Revenue-Impact-Raw  to  WS-Raw-Money.
055100*
055200     if       WS-Raw-Money = spaces
055300              go to  ZZ800-Exit
055400     end-if.
055500*
055600     perform  ZZ810-Scan-Money-Char  thru  ZZ810-Exit
055700              varying  WS-Parse-Idx  from  1  by  1
055800              until    WS-Parse-Idx > 14.
055900*
056000     compute  MK-SR-Revenue-Impact  =
056100              WS-Parse-Whole +
056200              ((WS-Parse-Cents-1 * 10 + WS-Parse-Cents-2) / 100).
056300*
056400 ZZ800-Exit.  exit section.
056500*
056600 ZZ810-Scan-Money-Char.
056700     move     WS-Raw-Money-Char (WS-Parse-Idx)  to  WS-Digit-Char.
056800*
056900     if       WS-Digit-Char = "$"  or  ","  or  space
057000              go to  ZZ810-Exit
057100     end-if.
057200*
057300     if       WS-Digit-Char = "."
057400              move  "Y"  to  WS-Parse-Decimal-Seen
057500              go to  ZZ810-Exit
057600     end-if.
057700*
057800     if       WS-Digit-Char  MK-NUMERIC-CLASS
057900              if  WS-Parse-Decimal-Seen = "N"
058000                  compute  WS-Parse-Whole =
058100                     WS-Parse-Whole * 10 + WS-Digit-Numeric
058200              else
058300                  if  WS-Parse-Decimal-Digits < 2
058400                      if  WS-Parse-Decimal-Digits = 0
058500                          move  WS-Digit-Numeric
058600                                to  WS-Parse-Cents-1
058700                      else
058800                          move  WS-Digit-Numeric
058900                                to  WS-Parse-Cents-2
059000                      end-if
059100                      add  1  to  WS-Parse-Decimal-Digits
059200                  end-if
059300              end-if
059400     end-if.
059500*
059600 ZZ810-Exit.  exit.
059700*
059800 ZZ900-Update-Posts-Window   section.
059900***********************************
060000*
060100* Business rule 5 - sliding sum of Posts over the last 30 records,
060200* held as a 30-cell circular buffer.  Fixed 17/07/02, see change
060300* log above - the old test compared Buffer-Ptr to zero instead of
060400* Buffer-Filled to 30 and dropped the first day on short files.
060500*
060600     add      1  to  WS-Buffer-Ptr.
060700     if       WS-Buffer-Ptr > 30
060800              move  1  to  WS-Buffer-Ptr
060900     end-if.
061000*
061100     if       WS-Buffer-Filled = 30
061200              subtract  WS-Post-Window-Cell (WS-Buffer-Ptr)
061300                        from  WS-Post-Window-Sum
061400     else
061500              add  1  to  WS-Buffer-Filled
061600     end-if.
061700*
061800     move     MK-TO-Posts
061900              to  WS-Post-Window-Cell (WS-Buffer-Ptr).
062000     add      MK-TO-Posts  to  WS-Post-Window-Sum.
062100*
062200 ZZ900-Exit.  exit section.
062300*
